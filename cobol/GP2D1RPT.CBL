000100******************************************************************
000200      * FECHA       : 22/11/1994                                 *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                       *
000400      * APLICACION  : GASTOS PERSONALES                          *
000500      * PROGRAMA    : GP2D1RPT                                   *
000600      * TIPO        : SUBPROGRAMA (BATCH)                        *
000700      * DESCRIPCION : IMPRIME LOS 5 REPORTES DE CONTROL DEL      *
000800      *             : LIBRO DE GASTOS: TOTAL GENERAL, TOTALES    *
000900      *             : POR CATEGORIA, TENDENCIA MENSUAL,          *
001000      *             : TENDENCIA SEMANAL, CATEGORIA DE MAYOR Y    *
001100      *             : MENOR GASTO, Y EL DETALLE COMPLETO DEL     *
001200      *             : LIBRO ORDENADO POR FECHA.                  *
001300      * ARCHIVOS    : REPORTE=S                                  *
001400      * LLAMADO POR : GP1D1CTL                                   *
001500      * INSTALADO   : 22/11/1994                                 *
001600      * BPM/RATIONAL: 100487                                     *
001700******************************************************************
001800       IDENTIFICATION DIVISION.
001900       PROGRAM-ID. GP2D1RPT.
002000       AUTHOR. ERICK RAMIREZ.
002100       INSTALLATION. BANCO INDUSTRIAL S.A. - GUATEMALA.
002200       DATE-WRITTEN. 22/11/1994.
002300       DATE-COMPILED.
002400       SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002500******************************************************************
002600      *                B I T A C O R A   D E   C A M B I O S     *
002700******************************************************************
002800      * FECHA       PROGR.   TICKET    DESCRIPCION               *
002900      * ----------  -------  --------  ----------------------    *
003000      * 22/11/1994  PEDR     100487    VERSION ORIGINAL - TOTAL  *
003100      *                                GENERAL Y TOTALES POR     *
003200      *                                CATEGORIA                 *
003300      * 14/02/1995  JSOL     100522    SE AGREGA TENDENCIA       *
003400      *                                MENSUAL Y SEMANAL         *
003500      * 19/03/1997  CERD     101190    SE AGREGA DETALLE         *
003600      *                                COMPLETO DEL LIBRO CON    *
003700      *                                LINEA DE TOTAL            *
003800      * 03/11/1998  MSIC     101670    REVISION Y2K, SIN         *
003900      *                                HALLAZGOS                 *
004000      * 08/05/2000  CERD     101900    SE AGREGA REPORTE DE      *
004100      *                                MAYOR/MENOR CATEGORIA     *
004200      * 04/06/2003  PEDR     102488    SE AJUSTA ANCHO DE        *
004300      *                                COLUMNA CATEGORIA A 15    *
004400      *                                POSICIONES                *
004500      * 17/02/2006  CERD     102901    MANTENIMIENTO MENOR,      *
004600      *                                SIN CAMBIO FUNCIONAL      *
004700******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT REPORTE ASSIGN TO REPORTE
005500                  ORGANIZATION IS LINE SEQUENTIAL
005600                  FILE STATUS   IS FS-REPORTE
005700                                   FSE-REPORTE.
005800
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD REPORTE.
006200       01 PRINTLINE                     PIC X(80).
006300
006400       WORKING-STORAGE SECTION.
006450       77  WKS-LINEAS-IMPRESAS        PIC 9(04) COMP VALUE ZERO.
006500       01 WKS-FS-STATUS.
006600          02 FS-REPORTE              PIC 9(02) VALUE ZEROES.
006700          02 FSE-REPORTE.
006800             04 FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
006900             04 FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
007000             04 FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
007100          02 PROGRAMA                PIC X(08) VALUE 'GP2D1RPT'.
007200          02 ARCHIVO                 PIC X(08) VALUE SPACES.
007300          02 ACCION                  PIC X(10) VALUE SPACES.
007400          02 LLAVE                   PIC X(32) VALUE SPACES.
007500
007600          COPY GPMSGS.
007700      ************************************************************
007800      *              R E N G L O N E S   D E   I M P R E S I O N *
007900      ************************************************************
008000       01 WKS-LINEA-SEPARADORA-40.
008100          05 FILLER                  PIC X(40) VALUE ALL '-'.
008200
008300       01 WKS-LINEA-SEPARADORA-46.
008400          05 FILLER                  PIC X(46) VALUE ALL '-'.
008500
008600       01 WKS-LINEA-TOTAL-GENERAL.
008700          05 FILLER                  PIC X(16) VALUE
008800                 "Total expenses: ".
008900          05 WKS-TG-MONTO             PIC $$,$$$,$$9.99.
009000          05 FILLER                  PIC X(49) VALUE SPACES.
009100       01 WKS-LINEA-TOTAL-GENERAL-R
009200              REDEFINES WKS-LINEA-TOTAL-GENERAL.
009300          05 WKS-TG-TEXTO             PIC X(80).
009400
009500       01 WKS-LINEA-CONTEO.
009600          05 FILLER                  PIC X(20) VALUE
009700                 "Number of expenses: ".
009800          05 WKS-CO-CANTIDAD          PIC ZZZZ9.
009900          05 FILLER                  PIC X(55) VALUE SPACES.
010000
010100       01 WKS-LINEA-ENCABEZADO-CAT.
010200          05 FILLER                  PIC X(15) VALUE "Category".
010300          05 FILLER                  PIC X(08) VALUE SPACES.
010400          05 FILLER                  PIC X(05) VALUE "Total".
010500          05 FILLER                  PIC X(52) VALUE SPACES.
010600
010700       01 WKS-LINEA-CATEGORIA.
010800          05 WKS-CAT-NOMBRE           PIC X(15).
010900          05 FILLER                  PIC X(03) VALUE SPACES.
011000          05 WKS-CAT-MONTO            PIC $,$$$,$$9.99.
011100          05 FILLER                  PIC X(49) VALUE SPACES.
011200       01 WKS-LINEA-CATEGORIA-R REDEFINES WKS-LINEA-CATEGORIA.
011300          05 WKS-CAT-TEXTO            PIC X(80).
011400
011500       01 WKS-LINEA-ENCABEZADO-MES.
011600          05 FILLER                  PIC X(15) VALUE "Month".
011700          05 FILLER                  PIC X(01) VALUE SPACES.
011800          05 FILLER                  PIC X(05) VALUE "Total".
011900          05 FILLER                  PIC X(59) VALUE SPACES.
012000
012100       01 WKS-LINEA-MES.
012200          05 WKS-MES-ETQ              PIC X(15).
012300          05 FILLER                  PIC X(01) VALUE SPACES.
012400          05 WKS-MES-MONTO            PIC $,$$$,$$9.99.
012500          05 FILLER                  PIC X(49) VALUE SPACES.
012600
012700       01 WKS-LINEA-ENCABEZADO-SEM.
012800          05 FILLER                  PIC X(30) VALUE "Week".
012900          05 FILLER                  PIC X(01) VALUE SPACES.
013000          05 FILLER                  PIC X(05) VALUE "Total".
013100          05 FILLER                  PIC X(44) VALUE SPACES.
013200
013300       01 WKS-LINEA-SEMANA.
013400          05 WKS-SEM-ETQ              PIC X(30).
013500          05 FILLER                  PIC X(01) VALUE SPACES.
013600          05 WKS-SEM-MONTO            PIC $,$$$,$$9.99.
013700          05 FILLER                  PIC X(34) VALUE SPACES.
013800
013900       01 WKS-LINEA-MAYOR.
014000          05 FILLER                  PIC X(27) VALUE
014100                 "Highest spending category: ".
014200          05 WKS-MAY-NOMBRE           PIC X(15).
014300          05 FILLER                  PIC X(02) VALUE " (".
014400          05 WKS-MAY-MONTO            PIC $,$$$,$$9.99.
014500          05 FILLER                  PIC X(01) VALUE ")".
014600          05 FILLER                  PIC X(24) VALUE SPACES.
014700
014800       01 WKS-LINEA-MENOR.
014900          05 FILLER                  PIC X(26) VALUE
015000                 "Lowest spending category: ".
015100          05 WKS-MEN-NOMBRE           PIC X(15).
015200          05 FILLER                  PIC X(02) VALUE " (".
015300          05 WKS-MEN-MONTO            PIC $,$$$,$$9.99.
015400          05 FILLER                  PIC X(01) VALUE ")".
015500          05 FILLER                  PIC X(25) VALUE SPACES.
015600
015700       01 WKS-LINEA-ENCABEZADO-DET.
015800          05 FILLER                  PIC X(15) VALUE "Category".
015900          05 FILLER                  PIC X(01) VALUE SPACES.
016000          05 FILLER                  PIC X(11) VALUE "Amount".
016100          05 FILLER                  PIC X(01) VALUE SPACES.
016200          05 FILLER                  PIC X(12) VALUE "Date".
016300          05 FILLER                  PIC X(01) VALUE SPACES.
016400          05 FILLER               PIC X(11) VALUE "Description".
016500          05 FILLER                  PIC X(28) VALUE SPACES.
016600
016700       01 WKS-LINEA-DETALLE.
016800          05 WKS-DET-CATEGORIA        PIC X(15).
016900          05 FILLER                  PIC X(01) VALUE SPACES.
017000          05 FILLER                  PIC X(01) VALUE "$".
017100          05 WKS-DET-MONTO            PIC X(10).
017200          05 FILLER                  PIC X(01) VALUE SPACES.
017300          05 WKS-DET-FECHA            PIC X(12).
017500          05 WKS-DET-DESCRIPCION      PIC X(40).
017600
017650      *   EL MONTO SE EDITA CON SUPRESION DE CEROS Y LUEGO SE
017660      *   JUSTIFICA A LA IZQUIERDA EN WKS-DET-MONTO (VER SPEC -
017670      *   AMOUNT COLUMN ES "$" + 10 POSICIONES JUSTIFICADAS A LA
017680      *   IZQUIERDA, NO SUPRIMIDAS A LA DERECHA).
017690       01 WKS-DET-MONTO-CONV.
017691          05 WKS-DET-MONTO-ED        PIC Z(6)9.99.
017692          05 WKS-DET-MONTO-ED-R REDEFINES
017693                 WKS-DET-MONTO-ED    PIC X(10).
017694          05 WKS-DET-MONTO-POS       PIC 9(02) COMP VALUE ZERO.
017700
017800       01 WKS-LINEA-TOTAL-DETALLE.
017900          05 FILLER                  PIC X(16) VALUE
018000                 "Total expenses: ".
018100          05 WKS-TD-CANTIDAD          PIC ZZZZ9.
018200          05 FILLER                  PIC X(59) VALUE SPACES.
018300      ************************************************************
018400      *              C O N T A D O R E S   D E   T R A B A J O   *
018500      ************************************************************
018600       01 WKS-INDICES.
018700          05 WKS-I                PIC 9(04) COMP VALUE ZERO.
018800      ************************************************************
018900      *   VARIAS VISTAS DE LA LLAVE DE MES, USADAS PARA DESPLEGAR*
019000      *   EL ANIO Y EL MES EN EL ENCABEZADO DE LA TENDENCIA      *
019100      *   MENSUAL (HISTORICAMENTE NO SE USO, SE DEJA DISPONIBLE  *
019200      *   PARA UNA FUTURA REVISION DEL ENCABEZADO).              *
019300      ************************************************************
019400       01 WKS-LLAVE-MES-ALFA          PIC X(06) VALUE SPACES.
019500       01 WKS-LLAVE-MES-R REDEFINES WKS-LLAVE-MES-ALFA.
019600          05 WKS-LLAVE-MES-ANIO       PIC X(04).
019700          05 WKS-LLAVE-MES-MES        PIC X(02).
019800
019900       LINKAGE SECTION.
020000       01 LK-CONT-GASTOS              PIC 9(04) COMP.
020100       01 LK-TABLA-GASTOS.
020200          05 LK-GASTO OCCURS 500 TIMES.
020300             COPY GPGASTO.
020400       01 LK-GRAN-TOTAL               PIC S9(7)V9(2) COMP-3.
020500       01 LK-CONT-CAT                 PIC 9(02) COMP.
020600       01 LK-TABLA-CAT.
020700          05 LK-CAT-RENGLON OCCURS 50 TIMES.
020800             COPY GPCATOT.
020900       01 LK-CONT-MES                 PIC 9(02) COMP.
021000       01 LK-TABLA-MES.
021100          05 LK-MES-RENGLON OCCURS 24 TIMES.
021200             COPY GPMESTOT.
021300       01 LK-CONT-SEM                 PIC 9(02) COMP.
021400       01 LK-TABLA-SEM.
021500          05 LK-SEM-RENGLON OCCURS 60 TIMES.
021600             COPY GPSEMTOT.
021700       01 LK-CAT-MAYOR                PIC X(15).
021800       01 LK-MONTO-MAYOR              PIC S9(7)V9(2) COMP-3.
021900       01 LK-CAT-MENOR                PIC X(15).
022000       01 LK-MONTO-MENOR              PIC S9(7)V9(2) COMP-3.
022100      ************************************************************
022200       PROCEDURE DIVISION USING LK-CONT-GASTOS, LK-TABLA-GASTOS,
022300           LK-GRAN-TOTAL, LK-CONT-CAT, LK-TABLA-CAT,
022400           LK-CONT-MES, LK-TABLA-MES, LK-CONT-SEM, LK-TABLA-SEM,
022500           LK-CAT-MAYOR, LK-MONTO-MAYOR, LK-CAT-MENOR,
022600           LK-MONTO-MENOR.
022700      ************************************************************
022800       000-MAIN SECTION.
022900           PERFORM 100-ABRE-REPORTE
023000           PERFORM 200-REPORTE-TOTAL-GENERAL
023050              THRU 300-REPORTE-POR-CATEGORIA-E
023200           PERFORM 400-REPORTE-TENDENCIA-MENSUAL
023300           PERFORM 500-REPORTE-TENDENCIA-SEMANAL
023400           PERFORM 600-REPORTE-MAYOR-MENOR
023500           PERFORM 700-REPORTE-DETALLE
023600           PERFORM 900-CIERRA-REPORTE
023700           GOBACK.
023800       000-MAIN-E. EXIT.
023900
024000       100-ABRE-REPORTE SECTION.
024100           OPEN OUTPUT REPORTE
024150           IF FS-REPORTE = 0 OR FS-REPORTE = 97
024160              GO TO 100-ABRE-REPORTE-E
024170           END-IF
024200           MOVE 'REPORTE' TO ARCHIVO
024400           MOVE 'OPEN'    TO ACCION
024500           MOVE SPACES    TO LLAVE
024600           CALL 'GPDBE1R0' USING PROGRAMA, ARCHIVO,
024700              ACCION, LLAVE, FS-REPORTE, FSE-REPORTE.
024900       100-ABRE-REPORTE-E. EXIT.
025000      ************************************************************
025100      *        R E P O R T E   D E   T O T A L   G E N E R A L   *
025200      ************************************************************
025300       200-REPORTE-TOTAL-GENERAL SECTION.
025400           WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-40
025500                 AFTER ADVANCING TOP-OF-FORM
025600           MOVE LK-GRAN-TOTAL  TO WKS-TG-MONTO
025700           WRITE PRINTLINE FROM WKS-LINEA-TOTAL-GENERAL
025800                 AFTER ADVANCING 1 LINE
025900           MOVE LK-CONT-GASTOS TO WKS-CO-CANTIDAD
026000           WRITE PRINTLINE FROM WKS-LINEA-CONTEO
026100                 AFTER ADVANCING 1 LINE.
026200       200-REPORTE-TOTAL-GENERAL-E. EXIT.
026300      ************************************************************
026400      *    R E P O R T E   D E   G A S T O S   P O R             *
026500      *    C A T E G O R I A                                     *
026600      ************************************************************
026700       300-REPORTE-POR-CATEGORIA SECTION.
026800           WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-40
026900                 AFTER ADVANCING 2 LINES
027000           IF LK-CONT-CAT = 0
027100              WRITE PRINTLINE FROM GPM-SIN-GASTOS
027200                    AFTER ADVANCING 1 LINE
027300           ELSE
027400              WRITE PRINTLINE FROM WKS-LINEA-ENCABEZADO-CAT
027500                    AFTER ADVANCING 1 LINE
027600              WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-40
027700                    AFTER ADVANCING 1 LINE
027800              PERFORM 310-IMPRIME-CATEGORIA
027900                 VARYING WKS-I FROM 1 BY 1
028000                 UNTIL WKS-I > LK-CONT-CAT
028100           END-IF.
028200       300-REPORTE-POR-CATEGORIA-E. EXIT.
028300
028400       310-IMPRIME-CATEGORIA SECTION.
028500           MOVE CAT-LLAVE (WKS-I) TO WKS-CAT-NOMBRE
028600           MOVE CAT-TOTAL (WKS-I) TO WKS-CAT-MONTO
028700           WRITE PRINTLINE FROM WKS-LINEA-CATEGORIA
028800                 AFTER ADVANCING 1 LINE.
028900       310-IMPRIME-CATEGORIA-E. EXIT.
029000      ************************************************************
029100      *          R E P O R T E   D E   T E N D E N C I A         *
029200      *          M E N S U A L (ASCENDENTE, YA ORDENADA)         *
029300      ************************************************************
029400       400-REPORTE-TENDENCIA-MENSUAL SECTION.
029500           WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-40
029600                 AFTER ADVANCING 2 LINES
029700           IF LK-CONT-MES = 0
029800              WRITE PRINTLINE FROM GPM-SIN-GASTOS
029900                    AFTER ADVANCING 1 LINE
030000           ELSE
030100              WRITE PRINTLINE FROM WKS-LINEA-ENCABEZADO-MES
030200                    AFTER ADVANCING 1 LINE
030300              WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-40
030400                    AFTER ADVANCING 1 LINE
030500              PERFORM 410-IMPRIME-MES
030600                 VARYING WKS-I FROM 1 BY 1
030700                 UNTIL WKS-I > LK-CONT-MES
030800           END-IF.
030900       400-REPORTE-TENDENCIA-MENSUAL-E. EXIT.
031000
031100       410-IMPRIME-MES SECTION.
031200           MOVE MES-ETIQUETA (WKS-I) TO WKS-MES-ETQ
031300           MOVE MES-TOTAL    (WKS-I) TO WKS-MES-MONTO
031400           WRITE PRINTLINE FROM WKS-LINEA-MES
031500                 AFTER ADVANCING 1 LINE.
031600       410-IMPRIME-MES-E. EXIT.
031700      ************************************************************
031800      *          R E P O R T E   D E   T E N D E N C I A         *
031900      *          S E M A N A L (ASCENDENTE, YA ORDENADA)         *
032000      ************************************************************
032100       500-REPORTE-TENDENCIA-SEMANAL SECTION.
032200           WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-46
032300                 AFTER ADVANCING 2 LINES
032400           IF LK-CONT-SEM = 0
032500              WRITE PRINTLINE FROM GPM-SIN-GASTOS
032600                    AFTER ADVANCING 1 LINE
032700           ELSE
032800              WRITE PRINTLINE FROM WKS-LINEA-ENCABEZADO-SEM
032900                    AFTER ADVANCING 1 LINE
033000              WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-46
033100                    AFTER ADVANCING 1 LINE
033200              PERFORM 510-IMPRIME-SEMANA
033300                 VARYING WKS-I FROM 1 BY 1
033400                 UNTIL WKS-I > LK-CONT-SEM
033500           END-IF.
033600       500-REPORTE-TENDENCIA-SEMANAL-E. EXIT.
033700
033800       510-IMPRIME-SEMANA SECTION.
033900           MOVE SEM-ETIQUETA (WKS-I) TO WKS-SEM-ETQ
034000           MOVE SEM-TOTAL    (WKS-I) TO WKS-SEM-MONTO
034100           WRITE PRINTLINE FROM WKS-LINEA-SEMANA
034200                 AFTER ADVANCING 1 LINE.
034300       510-IMPRIME-SEMANA-E. EXIT.
034400      ************************************************************
034500      *    R E P O R T E   D E   M A Y O R / M E N O R           *
034600      *    C A T E G O R I A                                     *
034700      *    SE REVISA EL CONTADOR DE CATEGORIAS (LK-CONT-CAT), NO *
034800      *    EL NOMBRE DE LA CATEGORIA, PARA DECIDIR SI EL LIBRO   *
034900      *    ESTA VACIO (VER BPM 101900 EN GP1D1CTL).              *
035000      ************************************************************
035100       600-REPORTE-MAYOR-MENOR SECTION.
035200           WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-40
035300                 AFTER ADVANCING 2 LINES
035400           IF LK-CONT-CAT = 0
035500              WRITE PRINTLINE FROM GPM-SIN-GASTOS
035600                    AFTER ADVANCING 1 LINE
035700           ELSE
035800              MOVE LK-CAT-MAYOR   TO WKS-MAY-NOMBRE
035900              MOVE LK-MONTO-MAYOR TO WKS-MAY-MONTO
036000              WRITE PRINTLINE FROM WKS-LINEA-MAYOR
036100                    AFTER ADVANCING 1 LINE
036200              MOVE LK-CAT-MENOR   TO WKS-MEN-NOMBRE
036300              MOVE LK-MONTO-MENOR TO WKS-MEN-MONTO
036400              WRITE PRINTLINE FROM WKS-LINEA-MENOR
036500                    AFTER ADVANCING 1 LINE
036600           END-IF.
036700       600-REPORTE-MAYOR-MENOR-E. EXIT.
036800      ************************************************************
036900      *  R E P O R T E   D E   D E T A L L E   C O M P L E T O   *
037000      *      (LISTA PLANA, SIN QUIEBRES, CON LINEA DE TOTAL AL   *
037100      *      FINAL)                                              *
037200      ************************************************************
037300       700-REPORTE-DETALLE SECTION.
037400           WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-46
037500                 AFTER ADVANCING 2 LINES
037600           IF LK-CONT-GASTOS = 0
037700              WRITE PRINTLINE FROM GPM-SIN-GASTOS
037800                    AFTER ADVANCING 1 LINE
037900           ELSE
038000              WRITE PRINTLINE FROM WKS-LINEA-ENCABEZADO-DET
038100                    AFTER ADVANCING 1 LINE
038200              WRITE PRINTLINE FROM WKS-LINEA-SEPARADORA-46
038300                    AFTER ADVANCING 1 LINE
038400              PERFORM 710-IMPRIME-DETALLE
038500                 VARYING WKS-I FROM 1 BY 1
038600                 UNTIL WKS-I > LK-CONT-GASTOS
038700              MOVE LK-CONT-GASTOS TO WKS-TD-CANTIDAD
038800              WRITE PRINTLINE FROM WKS-LINEA-TOTAL-DETALLE
038900                    AFTER ADVANCING 2 LINES
039000           END-IF.
039100       700-REPORTE-DETALLE-E. EXIT.
039200
039300       710-IMPRIME-DETALLE SECTION.
039400           MOVE GAS-CATEGORIA   (WKS-I) TO WKS-DET-CATEGORIA
039410           MOVE GAS-MONTO       (WKS-I) TO WKS-DET-MONTO-ED
039420           MOVE ZERO TO WKS-DET-MONTO-POS
039430           INSPECT WKS-DET-MONTO-ED-R
039440              TALLYING WKS-DET-MONTO-POS FOR LEADING SPACE
039450           ADD 1 TO WKS-DET-MONTO-POS
039460           MOVE SPACES TO WKS-DET-MONTO
039470           STRING WKS-DET-MONTO-ED-R (WKS-DET-MONTO-POS:)
039480                     DELIMITED BY SIZE
039490                  INTO WKS-DET-MONTO
039491           END-STRING
039600           MOVE GAS-FECHA-TEXTO (WKS-I) TO WKS-DET-FECHA
039700           MOVE GAS-DESCRIPCION (WKS-I) TO WKS-DET-DESCRIPCION
039800           WRITE PRINTLINE FROM WKS-LINEA-DETALLE
039900                 AFTER ADVANCING 1 LINE
039950           ADD 1 TO WKS-LINEAS-IMPRESAS.
040000       710-IMPRIME-DETALLE-E. EXIT.
040100
040200       900-CIERRA-REPORTE SECTION.
040250           DISPLAY 'GP2D1RPT - RENGLONES DE DETALLE: '
040260                   WKS-LINEAS-IMPRESAS UPON CONSOLE
040300           CLOSE REPORTE.
040400       900-CIERRA-REPORTE-E. EXIT.
