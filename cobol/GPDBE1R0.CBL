000100******************************************************************
000200      * FECHA       : 05/06/1994                                 *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                       *
000400      * APLICACION  : GASTOS PERSONALES                          *
000500      * PROGRAMA    : GPDBE1R0                                   *
000600      * TIPO        : SUBPROGRAMA DE SERVICIO (BATCH)            *
000700      * DESCRIPCION : DESPLIEGA UN BANNER DE ERROR DE FILE-STATUS*
000800      *             : CUANDO UN OPEN/READ/WRITE/CLOSE DE UN      *
000900      *             : ARCHIVO DEL LIBRO DE GASTOS TERMINA EN     *
001000      *             : CODIGO DISTINTO DE CERO (O DE 97). NO      *
001100      *             : CIERRA ARCHIVOS NI DETIENE LA CORRIDA - ESO*
001200      *             : LO HACE EL PROGRAMA LLAMADOR.              *
001300      * ARCHIVOS    : NINGUNO                                    *
001400      * LLAMADO POR : GP1D1CTL, GP2D1RPT                         *
001500      * INSTALADO   : 05/06/1994                                 *
001600      * BPM/RATIONAL: 100452                                     *
001700******************************************************************
001800       IDENTIFICATION DIVISION.
001900       PROGRAM-ID. GPDBE1R0.
002000       AUTHOR. ERICK RAMIREZ.
002100       INSTALLATION. BANCO INDUSTRIAL S.A. - GUATEMALA.
002200       DATE-WRITTEN. 05/06/1994.
002300       DATE-COMPILED.
002400       SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002500******************************************************************
002600      *                B I T A C O R A   D E   C A M B I O S     *
002700******************************************************************
002800      * FECHA       PROGR.   TICKET    DESCRIPCION               *
002900      * ----------  -------  --------  ----------------------    *
003000      * 05/06/1994  PEDR     100452    VERSION ORIGINAL          *
003100      * 30/08/1996  JSOL     101003    SE AGREGA DESPLIEGUE DE   *
003200      *                                LA LLAVE DE ACCESO        *
003300      * 03/11/1998  MSIC     101670    REVISION Y2K, SIN         *
003400      *                                HALLAZGOS                 *
003500      * 21/09/2001  JSOL     102115    SE AGREGA DESPLIEGUE DEL  *
003600      *                                TRIO EXTENDIDO FSE-RETURN *
003700      *                                FUNCTION/FEEDBACK PARA    *
003800      *                                DEPURACION MAS DETALLADA  *
003900      * 17/02/2006  CERD     102901    MANTENIMIENTO MENOR, SIN  *
004000      *                                CAMBIO FUNCIONAL          *
004100******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           CLASS DIGITOS IS '0' THRU '9'.
004600
004700       DATA DIVISION.
004800       WORKING-STORAGE SECTION.
004850       77  WKS-CONTADOR-LLAMADAS     PIC 9(04) COMP VALUE ZERO.
004900       01 WKS-BANNER-STATUS.
005000          05 FILLER                 PIC X(01) VALUE SPACES.
005100          05 WKS-FS-ALFA             PIC X(02) VALUE SPACES.
005200          05 FILLER                 PIC X(77) VALUE SPACES.
005300       01 WKS-BANNER-R REDEFINES WKS-BANNER-STATUS.
005400          05 WKS-BANNER-TEXTO        PIC X(80).
005500
005600       01 WKS-FS-NUMERICO            PIC 9(02) VALUE ZERO.
005700       01 WKS-FS-NUM-R REDEFINES WKS-FS-NUMERICO.
005800          05 WKS-FS-DIGITO-1         PIC 9(01).
005900          05 WKS-FS-DIGITO-2         PIC 9(01).
006000
006100       01 WKS-MASCARA-FSE            PIC -(4)9.
006200       01 WKS-MASCARA-FSE-R REDEFINES WKS-MASCARA-FSE.
006300          05 WKS-MASCARA-FSE-ALFA    PIC X(05).
006400
006500       LINKAGE SECTION.
006600       01 LK-PROGRAMA                PIC X(08).
006700       01 LK-ARCHIVO                 PIC X(08).
006800       01 LK-ACCION                  PIC X(10).
006900       01 LK-LLAVE                   PIC X(32).
007000       01 LK-FILE-STATUS             PIC 9(02).
007100       01 LK-FSE-STATUS.
007200          05 LK-FSE-RETURN           PIC S9(4) COMP-5.
007300          05 LK-FSE-FUNCTION         PIC S9(4) COMP-5.
007400          05 LK-FSE-FEEDBACK         PIC S9(4) COMP-5.
007500      ************************************************************
007600       PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO,
007700           LK-ACCION, LK-LLAVE, LK-FILE-STATUS, LK-FSE-STATUS.
007800      ************************************************************
007900       000-MAIN SECTION.
008000           MOVE LK-FILE-STATUS TO WKS-FS-NUMERICO
008050           ADD 1 TO WKS-CONTADOR-LLAMADAS
008100           PERFORM 100-IMPRIME-BANNER
008150              THRU 100-IMPRIME-BANNER-E
008200           GOBACK.
008300       000-MAIN-E. EXIT.
008400
008500       100-IMPRIME-BANNER SECTION.
008600           DISPLAY '****************************************'
008700                   UPON CONSOLE
008800           DISPLAY '*** ERROR DE ARCHIVO - LIBRO DE GASTOS ***'
008900                   UPON CONSOLE
009000           DISPLAY '*** PROGRAMA.: ' LK-PROGRAMA UPON CONSOLE
009100           DISPLAY '*** ARCHIVO..: ' LK-ARCHIVO  UPON CONSOLE
009200           DISPLAY '*** ACCION...: ' LK-ACCION   UPON CONSOLE
009300           DISPLAY '*** LLAVE....: ' LK-LLAVE    UPON CONSOLE
009400           DISPLAY '*** FILE STATUS..........: '
009500                   LK-FILE-STATUS UPON CONSOLE
009600           IF WKS-FS-DIGITO-1 IS NOT DIGITOS OR
009700              WKS-FS-DIGITO-2 IS NOT DIGITOS
009750              DISPLAY '****************************************'
009760                      UPON CONSOLE
009770              GO TO 100-IMPRIME-BANNER-E
009900           END-IF
010000           MOVE LK-FSE-RETURN   TO WKS-MASCARA-FSE
010100           DISPLAY '*** FSE-RETURN (COMPILADOR)..: '
010200                   WKS-MASCARA-FSE UPON CONSOLE
010300           MOVE LK-FSE-FUNCTION TO WKS-MASCARA-FSE
010400           DISPLAY '*** FSE-FUNCTION (FUNCION I/O): '
010500                   WKS-MASCARA-FSE UPON CONSOLE
010600           MOVE LK-FSE-FEEDBACK TO WKS-MASCARA-FSE
010700           DISPLAY '*** FSE-FEEDBACK (SISTEMA)...: '
010800                   WKS-MASCARA-FSE UPON CONSOLE
010900           DISPLAY '****************************************'
011000                   UPON CONSOLE.
011100       100-IMPRIME-BANNER-E. EXIT.
