000100      ************************************************************
000200      * COPY MEMBER : GPMESTOT
000300      * APLICACION  : GASTOS PERSONALES
000400      * DESCRIPCION : LAYOUT DE UN RENGLON DE ACUMULADO POR MES
000500      *             : (TENDENCIA MENSUAL), INCLUIDO DENTRO DE
000600      *             : UNA TABLA OCCURS DEFINIDA POR EL PROGRAMA
000700      *             : QUE LO MANDA A TRAER.
000800      * USADO EN    : GP1D1CTL, GP2D1RPT
000900      ************************************************************
001000      *    FECHA     PROGRAMADOR           DESCRIPCION
001100      *    --------  --------------------  --------------------
001200      *    05/06/94  E. RAMIREZ (PEDR)      CREACION ORIGINAL
001300      ************************************************************
001400          10 MES-LLAVE                  PIC 9(06).
001500          10 MES-ETIQUETA               PIC X(15).
001600          10 MES-TOTAL                  PIC S9(7)V9(2) COMP-3.
001700          10 MES-SW-USADO               PIC X(01) VALUE SPACE.
001800             88 MES-EN-USO                         VALUE 'S'.
001900          10 FILLER                     PIC X(05).
