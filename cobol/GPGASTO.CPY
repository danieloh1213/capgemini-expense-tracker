000100      ************************************************************
000200      * COPY MEMBER : GPGASTO
000300      * APLICACION  : GASTOS PERSONALES
000400      * DESCRIPCION : LAYOUT DE UN REGISTRO DE GASTO (CATEGORIA,
000500      *             : MONTO, FECHA Y DESCRIPCION). SE INCLUYE
000600      *             : DENTRO DE UN GRUPO 05/01 DEFINIDO POR EL
000700      *             : PROGRAMA QUE LO MANDA A TRAER, YA SEA COMO
000800      *             : RENGLON UNICO O COMO ELEMENTO DE UNA TABLA
000900      *             : (OCCURS).
001000      * USADO EN    : GP1D1CTL, GP2D1RPT
001100      ************************************************************
001200      *    FECHA     PROGRAMADOR           DESCRIPCION
001300      *    --------  --------------------  --------------------
001400      *    05/06/94  E. RAMIREZ (PEDR)      CREACION ORIGINAL
001500      *    14/01/25  M. SICAN (MSIC)        SE AGREGA INDICADOR
001600      *                                     DE VALIDEZ DEL REG.
001700      ************************************************************
001800          10 GAS-CATEGORIA              PIC X(15).
001900          10 GAS-MONTO                  PIC S9(7)V9(2) COMP-3.
002000          10 GAS-FECHA-TEXTO            PIC X(10).
002100          10 GAS-FECHA-NUM.
002200             15 GAS-ANIO                PIC 9(04).
002300             15 GAS-MES                 PIC 9(02).
002400             15 GAS-DIA                 PIC 9(02).
002500          10 GAS-DESCRIPCION            PIC X(40).
002600          10 GAS-SW-ESTADO              PIC X(01) VALUE 'V'.
002700             88 GAS-REG-VALIDO                     VALUE 'V'.
002800             88 GAS-REG-INVALIDO                   VALUE 'I'.
002900          10 FILLER                     PIC X(08).
