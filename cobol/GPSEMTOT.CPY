000100      ************************************************************
000200      * COPY MEMBER : GPSEMTOT
000300      * APLICACION  : GASTOS PERSONALES
000400      * DESCRIPCION : LAYOUT DE UN RENGLON DE ACUMULADO POR
000500      *             : SEMANA DEL MES (TENDENCIA SEMANAL),
000600      *             : INCLUIDO DENTRO DE UNA TABLA OCCURS
000700      *             : DEFINIDA POR EL PROGRAMA QUE LO MANDA A
000800      *             : TRAER.
000900      * USADO EN    : GP1D1CTL, GP2D1RPT
001000      ************************************************************
001100      *    FECHA     PROGRAMADOR           DESCRIPCION
001200      *    --------  --------------------  --------------------
001300      *    05/06/94  E. RAMIREZ (PEDR)      CREACION ORIGINAL
001400      ************************************************************
001500          10 SEM-LLAVE                  PIC 9(07).
001600          10 SEM-ETIQUETA               PIC X(30).
001700          10 SEM-TOTAL                  PIC S9(7)V9(2) COMP-3.
001800          10 SEM-SW-USADO               PIC X(01) VALUE SPACE.
001900             88 SEM-EN-USO                         VALUE 'S'.
002000          10 FILLER                     PIC X(05).
