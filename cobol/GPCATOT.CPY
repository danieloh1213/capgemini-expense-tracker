000100      ************************************************************
000200      * COPY MEMBER : GPCATOT
000300      * APLICACION  : GASTOS PERSONALES
000400      * DESCRIPCION : LAYOUT DE UN RENGLON DE ACUMULADO POR
000500      *             : CATEGORIA. SE INCLUYE DENTRO DE UNA TABLA
000600      *             : OCCURS DEFINIDA POR EL PROGRAMA QUE LO
000700      *             : MANDA A TRAER.
000800      * USADO EN    : GP1D1CTL, GP2D1RPT
000900      ************************************************************
001000      *    FECHA     PROGRAMADOR           DESCRIPCION
001100      *    --------  --------------------  --------------------
001200      *    05/06/94  E. RAMIREZ (PEDR)      CREACION ORIGINAL
001300      ************************************************************
001400          10 CAT-LLAVE                  PIC X(15).
001500          10 CAT-TOTAL                  PIC S9(7)V9(2) COMP-3.
001600          10 CAT-SW-USADO               PIC X(01) VALUE SPACE.
001700             88 CAT-EN-USO                         VALUE 'S'.
001800          10 FILLER                     PIC X(05).
