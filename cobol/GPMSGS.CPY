000100      ************************************************************
000200      * COPY MEMBER : GPMSGS
000300      * APLICACION  : GASTOS PERSONALES
000400      * DESCRIPCION : MENSAJES DE VALIDACION Y LITERALES USADOS EN
000500      *             : LOS REPORTES, COMPARTIDOS ENTRE EL MOTOR DE
000600      *             : GASTOS Y EL GENERADOR DE REPORTES.
000700      * USADO EN    : GP1D1CTL, GP2D1RPT
000800      ************************************************************
000900      *    FECHA     PROGRAMADOR           DESCRIPCION
001000      *    --------  --------------------  -----------------------
001100      *    05/06/94  E. RAMIREZ (PEDR)      CREACION ORIGINAL
001200      ************************************************************
001300       01 GPM-MENSAJES.
001400          05 GPM-MONTO-INVALIDO      PIC X(40)
001500                  VALUE "Amount must be positive".
001600          05 GPM-CATEGORIA-VACIA     PIC X(40)
001700                  VALUE "Category cannot be empty".
001800          05 GPM-FECHA-VACIA         PIC X(40)
001900                  VALUE "Date cannot be empty".
002000          05 GPM-FECHA-INVALIDA      PIC X(40)
002100                  VALUE "Invalid date format. Use MM/dd/yyyy".
002200          05 GPM-SIN-GASTOS          PIC X(40)
002300                  VALUE "No expenses recorded yet.".
002400          05 FILLER                  PIC X(05).
