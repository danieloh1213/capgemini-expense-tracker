000100******************************************************************
000200      * FECHA       : 05/06/1994                                 *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                       *
000400      * APLICACION  : GASTOS PERSONALES                          *
000500      * PROGRAMA    : GP1D1CTL                                   *
000600      * TIPO        : BATCH                                      *
000700      * DESCRIPCION : MOTOR PRINCIPAL DEL LIBRO DE GASTOS        *
000800      *             : PERSONALES. CARGA LA SEMILLA DE GASTOS,    *
000900      *             : VALIDA Y NORMALIZA CADA REGISTRO, ACUMULA  *
001000      *             : TOTALES POR CATEGORIA, MES Y SEMANA, ORDENA*
001100      *             : EL LIBRO POR FECHA Y MANDA A GENERAR LOS   *
001200      *             : REPORTES DE CONTROL.                       *
001300      * ARCHIVOS    : GASENT=E (OPCIONAL), GASSAL=S              *
001400      * PROGRAMA(S) : GP2D1RPT, GPDBE1R0                         *
001500      * INSTALADO   : 05/06/1994                                 *
001600      * BPM/RATIONAL: 100452                                     *
001700      * NOMBRE      : CONTROL LIBRO DE GASTOS PERSONALES         *
001800******************************************************************
001900       IDENTIFICATION DIVISION.
002000       PROGRAM-ID. GP1D1CTL.
002100       AUTHOR. ERICK RAMIREZ.
002200       INSTALLATION. BANCO INDUSTRIAL S.A. - GUATEMALA.
002300       DATE-WRITTEN. 05/06/1994.
002400       DATE-COMPILED.
002500       SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600******************************************************************
002700      *                B I T A C O R A   D E   C A M B I O S     *
002800******************************************************************
002900      * FECHA       PROGR.   TICKET    DESCRIPCION               *
003000      * ----------  -------  --------  ----------------------    *
003100      * 05/06/1994  PEDR     100452    VERSION ORIGINAL - CARGA  *
003200      *                                DE SEMILLA Y REPORTES DE  *
003300      *                                CONTROL                   *
003400      * 22/11/1994  PEDR     100487    SE AGREGA TENDENCIA       *
003500      *                                MENSUAL                   *
003600      * 14/02/1995  JSOL     100522    SE AGREGA TENDENCIA       *
003700      *                                SEMANAL                   *
003800      * 30/08/1996  JSOL     101003    SE AGREGA CARGA DESDE     *
003900      *                                ARCHIVO GASENT (OPCIONAL) *
004000      * 19/03/1997  CERD     101190    SE AGREGA GRABACION DE    *
004100      *                                GASSAL ORDENADO POR FECHA *
004200      * 03/11/1998  MSIC     101670    REVISION Y2K - SE AMPLIA  *
004300      *                                ANIO A 4 DIGITOS EN TODAS *
004400      *                                LAS FECHAS Y TABLAS DE    *
004500      *                                CONTROL                   *
004600      * 12/01/1999  MSIC     101671    PRUEBAS DE REGRESION Y2K, *
004700      *                                SIN HALLAZGOS             *
004800      * 08/05/2000  CERD     101900    SE CORRIGE CATEGORIA MAS  *
004900      *                                ALTA Y MAS BAJA CUANDO EL *
005000      *                                LIBRO ESTA VACIO (ANTES   *
005100      *                                DEVOLVIA BASURA)          *
005200      * 21/09/2001  JSOL     102115    SE AGREGA INDICADOR       *
005300      *                                UPSI-0 DE MODO PRUEBA     *
005400      *                                PARA NO GRABAR GASSAL EN  *
005500      *                                CORRIDAS DE PRUEBA        *
005600      * 04/06/2003  PEDR     102488    SE AMPLIA TABLA DE        *
005700      *                                CATEGORIAS A 50 ENTRADAS  *
005800      *                                POR CRECIMIENTO           *
005900      * 17/02/2006  CERD     102901    MANTENIMIENTO MENOR, SIN  *
006000      *                                CAMBIO FUNCIONAL          *
006050      * 14/03/2009  RFLG     103210    SE CORRIGE CASE DE NOMBRE *
006060      *                                DE MES (ENGLISH LABEL, TO *
006070      *                                TITLE CASE PARA TENDENCIA *
006080      *                                MENSUAL)                  *
006090      * 14/03/2009  RFLG     103211    SE CORRIGE STRING DE      *
006092      *                                DESCRIPCION EN GRABACION  *
006094      *                                DE GASSAL (DELIMITED BY   *
006096      *                                SPACE TRUNCABA DESCRIP-   *
006098      *                                CIONES CON ESPACIOS)      *
006100******************************************************************
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           UPSI-0 IS WKS-SW-MODO-PRUEBA
006600               ON  STATUS IS MODO-PRUEBA
006700               OFF STATUS IS MODO-PRODUCCION.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT OPTIONAL GASENT ASSIGN TO GASENT
007100                  ORGANIZATION IS LINE SEQUENTIAL
007200                  FILE STATUS   IS FS-GASENT
007300                                   FSE-GASENT.
007400
007500           SELECT GASSAL ASSIGN TO GASSAL
007600                  ORGANIZATION IS LINE SEQUENTIAL
007700                  FILE STATUS   IS FS-GASSAL
007800                                   FSE-GASSAL.
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200      ************************************************************
008300      *          DEFINICION DE ESTRUCTURA DE ARCHIVOS            *
008400      ************************************************************
008500      *   ARCHIVO DE ENTRADA DE GASTOS EN FORMATO CSV (OPCIONAL)
008600       FD GASENT.
008700       01 REG-GASENT                 PIC X(100).
008800      *   ARCHIVO DE SALIDA DE GASTOS EN CSV, ORDENADO POR FECHA
008900       FD GASSAL.
009000       01 REG-GASSAL                 PIC X(100).
009100
009200       WORKING-STORAGE SECTION.
009210       77  WKS-POS-MONTO-SAL          PIC 9(02) COMP VALUE ZERO.
009300      ************************************************************
009400      *        RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS     *
009500      ************************************************************
009600       01 WKS-FS-STATUS.
009700      *      ARCHIVO DE ENTRADA CSV
009800          02 FS-GASENT               PIC 9(02) VALUE ZEROES.
009900          02 FSE-GASENT.
010000             04 FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
010100             04 FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
010200             04 FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
010300      *      ARCHIVO DE SALIDA CSV
010400          02 FS-GASSAL               PIC 9(02) VALUE ZEROES.
010500          02 FSE-GASSAL.
010600             04 FSE-RETURN      PIC S9(4) COMP-5 VALUE 0.
010700             04 FSE-FUNCTION    PIC S9(4) COMP-5 VALUE 0.
010800             04 FSE-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.
010900      *      VARIABLES RUTINA DE FSE (LLAMADA A GPDBE1R0)
011000          02 PROGRAMA                PIC X(08) VALUE SPACES.
011100          02 ARCHIVO                 PIC X(08) VALUE SPACES.
011200          02 ACCION                  PIC X(10) VALUE SPACES.
011300          02 LLAVE                   PIC X(32) VALUE SPACES.
011400      ************************************************************
011500      *              L I B R O   D E   G A S T O S               *
011600      ************************************************************
011700       01 WKS-TABLA-GASTOS.
011800          05 WKS-GASTO OCCURS 500 TIMES.
011900             COPY GPGASTO.
012000
012100       01 WKS-GASTO-ENTRADA.
012200          COPY GPGASTO
012300              REPLACING ==GAS-CATEGORIA==
012400                     BY ==WKS-ENT-CATEGORIA==
012500                        ==GAS-MONTO==
012600                     BY ==WKS-ENT-MONTO==
012700                        ==GAS-FECHA-TEXTO==
012800                     BY ==WKS-ENT-FECHA-TEXTO==
012900                        ==GAS-FECHA-NUM==
013000                     BY ==WKS-ENT-FECHA-NUM==
013100                        ==GAS-ANIO==
013200                     BY ==WKS-ENT-ANIO==
013300                        ==GAS-MES==
013400                     BY ==WKS-ENT-MES==
013500                        ==GAS-DIA==
013600                     BY ==WKS-ENT-DIA==
013700                        ==GAS-DESCRIPCION==
013800                     BY ==WKS-ENT-DESCRIPCION==
013900                        ==GAS-SW-ESTADO==
014000                     BY ==WKS-ENT-SW-ESTADO==
014100                        ==GAS-REG-VALIDO==
014200                     BY ==WKS-ENT-REG-VALIDO==
014300                        ==GAS-REG-INVALIDO==
014400                     BY ==WKS-ENT-REG-INVALIDO==.
014500
014600       01 WKS-INTERCAMBIO.
014700          COPY GPGASTO
014800              REPLACING ==GAS-CATEGORIA==
014900                     BY ==SWP-CATEGORIA==
015000                        ==GAS-MONTO==
015100                     BY ==SWP-MONTO==
015200                        ==GAS-FECHA-TEXTO==
015300                     BY ==SWP-FECHA-TEXTO==
015400                        ==GAS-FECHA-NUM==
015500                     BY ==SWP-FECHA-NUM==
015600                        ==GAS-ANIO==
015700                     BY ==SWP-ANIO==
015800                        ==GAS-MES==
015900                     BY ==SWP-MES==
016000                        ==GAS-DIA==
016100                     BY ==SWP-DIA==
016200                        ==GAS-DESCRIPCION==
016300                     BY ==SWP-DESCRIPCION==
016400                        ==GAS-SW-ESTADO==
016500                     BY ==SWP-SW-ESTADO==
016600                        ==GAS-REG-VALIDO==
016700                     BY ==SWP-REG-VALIDO==
016800                        ==GAS-REG-INVALIDO==
016900                     BY ==SWP-REG-INVALIDO==.
017000       01 WKS-INTERCAMBIO-R REDEFINES WKS-INTERCAMBIO.
017100          05 SWP-BYTES               PIC X(87).
017200      ************************************************************
017300      *           T A B L A S   D E   A C U M U L A D O S        *
017400      ************************************************************
017500       01 WKS-TABLA-CAT.
017600          05 WKS-CAT-RENGLON OCCURS 50 TIMES.
017700             COPY GPCATOT.
017800
017900       01 WKS-TABLA-MES.
018000          05 WKS-MES-RENGLON OCCURS 24 TIMES.
018100             COPY GPMESTOT.
018200
018300       01 WKS-INTERCAMBIO-MES.
018400          COPY GPMESTOT
018500              REPLACING ==MES-LLAVE==    BY ==INT-MES-LLAVE==
018600                        ==MES-ETIQUETA== BY ==INT-MES-ETIQUETA==
018700                        ==MES-TOTAL==    BY ==INT-MES-TOTAL==
018800                        ==MES-SW-USADO== BY ==INT-MES-SW-USADO==
018900                        ==MES-EN-USO==   BY ==INT-MES-EN-USO==.
019000
019100       01 WKS-TABLA-SEM.
019200          05 WKS-SEM-RENGLON OCCURS 60 TIMES.
019300             COPY GPSEMTOT.
019400
019500       01 WKS-INTERCAMBIO-SEM.
019600          COPY GPSEMTOT
019700              REPLACING ==SEM-LLAVE==    BY ==INT-SEM-LLAVE==
019800                        ==SEM-ETIQUETA== BY ==INT-SEM-ETIQUETA==
019900                        ==SEM-TOTAL==    BY ==INT-SEM-TOTAL==
020000                        ==SEM-SW-USADO== BY ==INT-SEM-SW-USADO==
020100                        ==SEM-EN-USO==   BY ==INT-SEM-EN-USO==.
020200
020300          COPY GPMSGS.
020400      ************************************************************
020500      *       RECURSOS DE TRABAJO Y VARIABLES AUXILIARES         *
020600      ************************************************************
020700       01 WKS-CONTADORES.
020800          05 WKS-CONT-GASTOS      PIC 9(04) COMP VALUE ZERO.
020900          05 WKS-CONT-ACEPTADOS   PIC 9(04) COMP VALUE ZERO.
021000          05 WKS-CONT-RECHAZADOS  PIC 9(04) COMP VALUE ZERO.
021100          05 WKS-CONT-CAT         PIC 9(02) COMP VALUE ZERO.
021200          05 WKS-CONT-MES         PIC 9(02) COMP VALUE ZERO.
021300          05 WKS-CONT-SEM         PIC 9(02) COMP VALUE ZERO.
021400          05 WKS-I                PIC 9(04) COMP VALUE ZERO.
021500          05 WKS-J                PIC 9(04) COMP VALUE ZERO.
021600          05 WKS-I2               PIC 9(02) COMP VALUE ZERO.
021700          05 WKS-J2               PIC 9(02) COMP VALUE ZERO.
021800          05 WKS-I3               PIC 9(02) COMP VALUE ZERO.
021900          05 WKS-J3               PIC 9(02) COMP VALUE ZERO.
022000          05 WKS-K                PIC 9(04) COMP VALUE ZERO.
022100          05 WKS-POS-CAT          PIC 9(04) COMP VALUE ZERO.
022200          05 WKS-POS-MES          PIC 9(04) COMP VALUE ZERO.
022300          05 WKS-POS-SEM          PIC 9(04) COMP VALUE ZERO.
022400          05 WKS-LIMITE-MES       PIC 9(04) COMP VALUE ZERO.
022500          05 WKS-LIMITE-MES-J     PIC 9(04) COMP VALUE ZERO.
022600          05 WKS-LIMITE-SEM       PIC 9(04) COMP VALUE ZERO.
022700          05 WKS-LIMITE-SEM-J     PIC 9(04) COMP VALUE ZERO.
022800          05 WKS-LIMITE-GASTOS    PIC 9(04) COMP VALUE ZERO.
022900          05 WKS-LIMITE-GASTOS-J  PIC 9(04) COMP VALUE ZERO.
023000          05 WKS-SEMANA-NUM       PIC 9(01) COMP VALUE ZERO.
023100          05 WKS-SEMANA-NUM-D     PIC 9(01) VALUE ZERO.
023200
023300       01 WKS-LLAVES-TRABAJO.
023400          05 WKS-LLAVE-MES        PIC 9(06) VALUE ZERO.
023500          05 WKS-LLAVE-SEM        PIC 9(07) VALUE ZERO.
023600
023700       01 WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
023800       01 WKS-GRAN-TOTAL              PIC S9(7)V9(2) COMP-3
023900              VALUE ZERO.
024000
024100       01 WKS-MAYOR-MENOR.
024200          05 WKS-CAT-MAYOR        PIC X(15) VALUE SPACES.
024300          05 WKS-MONTO-MAYOR      PIC S9(7)V9(2) COMP-3
024400                 VALUE ZERO.
024500          05 WKS-CAT-MENOR        PIC X(15) VALUE SPACES.
024600          05 WKS-MONTO-MENOR      PIC S9(7)V9(2) COMP-3
024700                 VALUE ZERO.
024800
024900       01 WKS-VALIDACION.
025000          05 WKS-SW-RECHAZO          PIC X(01) VALUE 'N'.
025100          05 WKS-SW-RECHAZO-LINEA    PIC X(01) VALUE 'N'.
025200          05 WKS-SW-MONTO-INVALIDO   PIC X(01) VALUE 'N'.
025300          05 WKS-VAL-MES             PIC 9(02) VALUE ZERO.
025400          05 WKS-VAL-DIA             PIC 9(02) VALUE ZERO.
025500          05 WKS-VAL-ANIO            PIC 9(04) VALUE ZERO.
025600          05 WKS-VAL-DIA-MAX         PIC 9(02) VALUE ZERO.
025700          05 WKS-RESIDUO-4           PIC 9(02) VALUE ZERO.
025800          05 WKS-RESIDUO-100         PIC 9(02) VALUE ZERO.
025900          05 WKS-RESIDUO-400         PIC 9(03) VALUE ZERO.
026000
026100       01 WKS-SW-FIN-GASENT           PIC X(01) VALUE 'N'.
026200          88 WKS-FIN-GASENT                     VALUE 'S'.
026300
026400       01 WKS-LINEA-ENTRADA.
026500          05 WKS-TXT-MONTO           PIC X(14) VALUE SPACES.
026600          05 WKS-TXT-MONTO-ENTERO    PIC X(07) VALUE SPACES.
026610          05 WKS-TXT-MONTO-ENTERO-ZP PIC X(07) VALUE ZEROES.
026620          05 WKS-TXT-MONTO-CEROS     PIC X(07) VALUE '0000000'.
026630          05 WKS-POS-MONTO-ENT       PIC 9(02) COMP VALUE ZERO.
026700          05 WKS-TXT-MONTO-DECIMAL   PIC X(06) VALUE SPACES.
026800          05 WKS-MONTO-PARTE-ENTERA  PIC 9(07) VALUE ZERO.
026900          05 WKS-MONTO-PARTE-DECIMAL PIC 9(02) VALUE ZERO.
027000
027100       01 WKS-SALIDA-MONTO.
027200          05 WKS-MONTO-ENTERO-SAL    PIC 9(07) VALUE ZERO.
027250          05 WKS-MONTO-ENTERO-SAL-R  REDEFINES
027260                 WKS-MONTO-ENTERO-SAL PIC X(07).
027300          05 WKS-MONTO-CENTAVOS-SAL  PIC 9(02) VALUE ZERO.
027400
027500       01 WKS-ETIQUETAS-TRABAJO.
027600          05 WKS-ETQ-NOMBRE-MES      PIC X(09) VALUE SPACES.
027700          05 WKS-ETQ-ABREV-MES       PIC X(03) VALUE SPACES.
027800      ************************************************************
027900      *   TABLA DE DIAS POR MES (NO BISIESTO) PARA VALIDAR FECHA *
028000      ************************************************************
028100       01  TABLA-DIAS.
028200           02 FILLER    PIC X(24)
028300                  VALUE '312831303130313130313031'.
028400       01  F-DIAS REDEFINES TABLA-DIAS.
028500           02 DIA-FIN-MES    PIC 99 OCCURS 12 TIMES.
028600      ************************************************************
028700      *   TABLA DE NOMBRE COMPLETO Y ABREVIATURA DE MES (INGLES, *
028800      *   FORMATO REQUERIDO POR LOS REPORTES DE CONTROL)         *
028900      ************************************************************
029000       01  WKS-MESES.
029100           02 FILLER    PIC X(12) VALUE "January  Jan".
029200           02 FILLER    PIC X(12) VALUE "February Feb".
029300           02 FILLER    PIC X(12) VALUE "March    Mar".
029400           02 FILLER    PIC X(12) VALUE "April    Apr".
029500           02 FILLER    PIC X(12) VALUE "May      May".
029600           02 FILLER    PIC X(12) VALUE "June     Jun".
029700           02 FILLER    PIC X(12) VALUE "July     Jul".
029800           02 FILLER    PIC X(12) VALUE "August   Aug".
029900           02 FILLER    PIC X(12) VALUE "SeptemberSep".
030000           02 FILLER    PIC X(12) VALUE "October  Oct".
030100           02 FILLER    PIC X(12) VALUE "November Nov".
030200           02 FILLER    PIC X(12) VALUE "December Dec".
030300       01  WKS-MESES-ARRAY REDEFINES WKS-MESES.
030400           02 WKS-MES-DUAL  OCCURS 12 TIMES.
030500              03 WKS-MES-NOMBRE      PIC X(09).
030600              03 WKS-MES-ABREV       PIC X(03).
030700      ************************************************************
030800       PROCEDURE DIVISION.
030900      ************************************************************
031000      *            S E C C I O N    P R I N C I P A L            *
031100      ************************************************************
031200       000-MAIN SECTION.
031300           PERFORM 100-INICIALIZACION
031400           PERFORM 200-CARGA-SEMILLA
031500           PERFORM 300-CARGA-ARCHIVO-ENTRADA
031600           PERFORM 400-ORDENA-POR-FECHA
031700           PERFORM 500-ACUMULA-TOTALES
031800           PERFORM 550-DETERMINA-MAYOR-MENOR
031900           PERFORM 560-ORDENA-MESES
032000           PERFORM 570-ORDENA-SEMANAS
032100           PERFORM 600-GENERA-REPORTES
032200           PERFORM 700-GRABA-ARCHIVO-SALIDA
032300           PERFORM 900-ESTADISTICAS
032400           STOP RUN.
032500       000-MAIN-E. EXIT.
032600
032700       100-INICIALIZACION SECTION.
032800           MOVE 0  TO WKS-CONT-GASTOS WKS-CONT-ACEPTADOS
032900                      WKS-CONT-RECHAZADOS
033000           MOVE 'N'        TO WKS-SW-FIN-GASENT
033100           MOVE 'GP1D1CTL' TO PROGRAMA.
033200       100-INICIALIZACION-E. EXIT.
033300      ************************************************************
033400      *             C A R G A   D E   S E M I L L A              *
033500      *   22 REGISTROS FIJOS, NOV/2024 A ENE/2025 (VER BATCH     *
033600      *   FLOW #7) - CADA UNO PASA POR LA MISMA VALIDACION QUE UN*
033700      *   REGISTRO VENIDO DE ARCHIVO DE ENTRADA.                 *
033800      ************************************************************
033900       200-CARGA-SEMILLA SECTION.
034000           PERFORM 210-SEMILLA-NOVIEMBRE
034050              THRU 230-SEMILLA-ENERO-E.
034300       200-CARGA-SEMILLA-E. EXIT.
034400
034500       210-SEMILLA-NOVIEMBRE SECTION.
034600           MOVE "food"              TO WKS-ENT-CATEGORIA
034700           MOVE 45.50               TO WKS-ENT-MONTO
034800           MOVE "11/05/2024"        TO WKS-ENT-FECHA-TEXTO
034900           MOVE "Grocery shopping"  TO WKS-ENT-DESCRIPCION
035000           PERFORM 250-AGREGA-GASTO
035100
035200           MOVE "transport"         TO WKS-ENT-CATEGORIA
035300           MOVE 30.00               TO WKS-ENT-MONTO
035400           MOVE "11/07/2024"        TO WKS-ENT-FECHA-TEXTO
035500           MOVE "Gas"               TO WKS-ENT-DESCRIPCION
035600           PERFORM 250-AGREGA-GASTO
035700
035800           MOVE "entertainment"     TO WKS-ENT-CATEGORIA
035900           MOVE 75.00               TO WKS-ENT-MONTO
036000           MOVE "11/10/2024"        TO WKS-ENT-FECHA-TEXTO
036100           MOVE "Concert tickets"   TO WKS-ENT-DESCRIPCION
036200           PERFORM 250-AGREGA-GASTO
036300
036400           MOVE "food"              TO WKS-ENT-CATEGORIA
036500           MOVE 25.00               TO WKS-ENT-MONTO
036600           MOVE "11/12/2024"        TO WKS-ENT-FECHA-TEXTO
036700           MOVE "Restaurant"        TO WKS-ENT-DESCRIPCION
036800           PERFORM 250-AGREGA-GASTO
036900
037000           MOVE "utilities"         TO WKS-ENT-CATEGORIA
037100           MOVE 120.00              TO WKS-ENT-MONTO
037200           MOVE "11/15/2024"        TO WKS-ENT-FECHA-TEXTO
037300           MOVE "Electric bill"     TO WKS-ENT-DESCRIPCION
037400           PERFORM 250-AGREGA-GASTO
037500
037600           MOVE "transport"         TO WKS-ENT-CATEGORIA
037700           MOVE 15.50               TO WKS-ENT-MONTO
037800           MOVE "11/18/2024"        TO WKS-ENT-FECHA-TEXTO
037900           MOVE "Uber"              TO WKS-ENT-DESCRIPCION
038000           PERFORM 250-AGREGA-GASTO
038100
038200           MOVE "food"              TO WKS-ENT-CATEGORIA
038300           MOVE 60.00               TO WKS-ENT-MONTO
038400           MOVE "11/20/2024"        TO WKS-ENT-FECHA-TEXTO
038500           MOVE "Groceries"         TO WKS-ENT-DESCRIPCION
038600           PERFORM 250-AGREGA-GASTO
038700
038800           MOVE "entertainment"     TO WKS-ENT-CATEGORIA
038900           MOVE 40.00               TO WKS-ENT-MONTO
039000           MOVE "11/22/2024"        TO WKS-ENT-FECHA-TEXTO
039100           MOVE "Movie night"       TO WKS-ENT-DESCRIPCION
039200           PERFORM 250-AGREGA-GASTO
039300
039400           MOVE "healthcare"        TO WKS-ENT-CATEGORIA
039500           MOVE 150.00              TO WKS-ENT-MONTO
039600           MOVE "11/25/2024"        TO WKS-ENT-FECHA-TEXTO
039700           MOVE "Doctor visit"      TO WKS-ENT-DESCRIPCION
039800           PERFORM 250-AGREGA-GASTO
039900
040000           MOVE "food"              TO WKS-ENT-CATEGORIA
040100           MOVE 35.00               TO WKS-ENT-MONTO
040200           MOVE "11/28/2024"        TO WKS-ENT-FECHA-TEXTO
040300           MOVE "Takeout"           TO WKS-ENT-DESCRIPCION
040400           PERFORM 250-AGREGA-GASTO.
040500       210-SEMILLA-NOVIEMBRE-E. EXIT.
040600
040700       220-SEMILLA-DICIEMBRE SECTION.
040800           MOVE "food"              TO WKS-ENT-CATEGORIA
040900           MOVE 50.00               TO WKS-ENT-MONTO
041000           MOVE "12/02/2024"        TO WKS-ENT-FECHA-TEXTO
041100           MOVE "Groceries"         TO WKS-ENT-DESCRIPCION
041200           PERFORM 250-AGREGA-GASTO
041300
041400           MOVE "transport"         TO WKS-ENT-CATEGORIA
041500           MOVE 40.00               TO WKS-ENT-MONTO
041600           MOVE "12/05/2024"        TO WKS-ENT-FECHA-TEXTO
041700           MOVE "Gas"               TO WKS-ENT-DESCRIPCION
041800           PERFORM 250-AGREGA-GASTO
041900
042000           MOVE "utilities"         TO WKS-ENT-CATEGORIA
042100           MOVE 125.00              TO WKS-ENT-MONTO
042200           MOVE "12/10/2024"        TO WKS-ENT-FECHA-TEXTO
042300           MOVE "Water bill"        TO WKS-ENT-DESCRIPCION
042400           PERFORM 250-AGREGA-GASTO
042500
042600           MOVE "entertainment"     TO WKS-ENT-CATEGORIA
042700           MOVE 90.00               TO WKS-ENT-MONTO
042800           MOVE "12/12/2024"        TO WKS-ENT-FECHA-TEXTO
042900           MOVE "Theater show"      TO WKS-ENT-DESCRIPCION
043000           PERFORM 250-AGREGA-GASTO
043100
043200           MOVE "food"              TO WKS-ENT-CATEGORIA
043300           MOVE 30.00               TO WKS-ENT-MONTO
043400           MOVE "12/15/2024"        TO WKS-ENT-FECHA-TEXTO
043500           MOVE "Lunch out"         TO WKS-ENT-DESCRIPCION
043600           PERFORM 250-AGREGA-GASTO
043700
043800           MOVE "transport"         TO WKS-ENT-CATEGORIA
043900           MOVE 20.00               TO WKS-ENT-MONTO
044000           MOVE "12/18/2024"        TO WKS-ENT-FECHA-TEXTO
044100           MOVE "Parking"           TO WKS-ENT-DESCRIPCION
044200           PERFORM 250-AGREGA-GASTO
044300
044400           MOVE "food"              TO WKS-ENT-CATEGORIA
044500           MOVE 55.00               TO WKS-ENT-MONTO
044600           MOVE "12/20/2024"        TO WKS-ENT-FECHA-TEXTO
044700           MOVE "Dinner"            TO WKS-ENT-DESCRIPCION
044800           PERFORM 250-AGREGA-GASTO
044900
045000           MOVE "shopping"          TO WKS-ENT-CATEGORIA
045100           MOVE 200.00              TO WKS-ENT-MONTO
045200           MOVE "12/22/2024"        TO WKS-ENT-FECHA-TEXTO
045300           MOVE "Holiday gifts"     TO WKS-ENT-DESCRIPCION
045400           PERFORM 250-AGREGA-GASTO
045500
045600           MOVE "entertainment"     TO WKS-ENT-CATEGORIA
045700           MOVE 60.00               TO WKS-ENT-MONTO
045800           MOVE "12/28/2024"        TO WKS-ENT-FECHA-TEXTO
045900           MOVE "New Year party"    TO WKS-ENT-DESCRIPCION
046000           PERFORM 250-AGREGA-GASTO.
046100       220-SEMILLA-DICIEMBRE-E. EXIT.
046200
046300       230-SEMILLA-ENERO SECTION.
046400           MOVE "food"              TO WKS-ENT-CATEGORIA
046500           MOVE 40.00               TO WKS-ENT-MONTO
046600           MOVE "01/03/2025"        TO WKS-ENT-FECHA-TEXTO
046700           MOVE "Groceries"         TO WKS-ENT-DESCRIPCION
046800           PERFORM 250-AGREGA-GASTO
046900
047000           MOVE "transport"         TO WKS-ENT-CATEGORIA
047100           MOVE 35.00               TO WKS-ENT-MONTO
047200           MOVE "01/05/2025"        TO WKS-ENT-FECHA-TEXTO
047300           MOVE "Gas"               TO WKS-ENT-DESCRIPCION
047400           PERFORM 250-AGREGA-GASTO
047500
047600           MOVE "utilities"         TO WKS-ENT-CATEGORIA
047700           MOVE 130.00              TO WKS-ENT-MONTO
047800           MOVE "01/08/2025"        TO WKS-ENT-FECHA-TEXTO
047900           MOVE "Internet bill"     TO WKS-ENT-DESCRIPCION
048000           PERFORM 250-AGREGA-GASTO.
048100       230-SEMILLA-ENERO-E. EXIT.
048200      ************************************************************
048300      *   V A L I D A C I O N   Y   A L T A   D E   G A S T O    *
048400      *   (EQUIVALENTE A ADD-EXPENSE) - SE LLAMA TANTO DESDE LA  *
048500      *   CARGA DE SEMILLA COMO DESDE LA CARGA DE GASENT.        *
048600      ************************************************************
048700       250-AGREGA-GASTO SECTION.
048800           MOVE 'N' TO WKS-SW-RECHAZO
048900           IF WKS-ENT-MONTO NOT > 0
049000              DISPLAY GPM-MONTO-INVALIDO
049100              MOVE 'S' TO WKS-SW-RECHAZO
049200           END-IF
049300           IF WKS-ENT-CATEGORIA = SPACES
049400              DISPLAY GPM-CATEGORIA-VACIA
049500              MOVE 'S' TO WKS-SW-RECHAZO
049600           END-IF
049700           IF WKS-ENT-FECHA-TEXTO = SPACES
049800              DISPLAY GPM-FECHA-VACIA
049900              MOVE 'S' TO WKS-SW-RECHAZO
050000           END-IF
050100           IF WKS-SW-RECHAZO = 'N'
050200              PERFORM 260-VALIDA-FECHA
050300           END-IF
050400           IF WKS-SW-RECHAZO = 'S'
050500              ADD 1 TO WKS-CONT-RECHAZADOS
050600           ELSE
050700              PERFORM 270-NORMALIZA-Y-AGREGA
050800           END-IF.
050900       250-AGREGA-GASTO-E. EXIT.
051000
051100       260-VALIDA-FECHA SECTION.
051200           UNSTRING WKS-ENT-FECHA-TEXTO DELIMITED BY '/'
051300               INTO WKS-VAL-MES WKS-VAL-DIA WKS-VAL-ANIO
051400           END-UNSTRING
051500           IF WKS-VAL-MES < 1 OR WKS-VAL-MES > 12
051600              DISPLAY GPM-FECHA-INVALIDA
051700              MOVE 'S' TO WKS-SW-RECHAZO
051800           ELSE
051900              MOVE DIA-FIN-MES (WKS-VAL-MES)
052000                 TO WKS-VAL-DIA-MAX
052100              IF WKS-VAL-MES = 2
052200                 COMPUTE WKS-RESIDUO-4 =
052300                    FUNCTION REM (WKS-VAL-ANIO 4)
052400                 COMPUTE WKS-RESIDUO-100 =
052500                    FUNCTION REM (WKS-VAL-ANIO 100)
052600                 COMPUTE WKS-RESIDUO-400 =
052700                    FUNCTION REM (WKS-VAL-ANIO 400)
052800                 IF WKS-RESIDUO-4 = 0 AND
052900                    (WKS-RESIDUO-100 NOT = 0 OR
053000                     WKS-RESIDUO-400 = 0)
053100                    MOVE 29 TO WKS-VAL-DIA-MAX
053200                 END-IF
053300              END-IF
053400              IF WKS-VAL-DIA < 1 OR
053500                 WKS-VAL-DIA > WKS-VAL-DIA-MAX
053600                 DISPLAY GPM-FECHA-INVALIDA
053700                 MOVE 'S' TO WKS-SW-RECHAZO
053800              END-IF
053900              IF WKS-VAL-ANIO < 1000
054000                 DISPLAY GPM-FECHA-INVALIDA
054100                 MOVE 'S' TO WKS-SW-RECHAZO
054200              END-IF
054300           END-IF.
054400       260-VALIDA-FECHA-E. EXIT.
054500
054600       270-NORMALIZA-Y-AGREGA SECTION.
054700           ADD 1 TO WKS-CONT-GASTOS
054800           INSPECT WKS-ENT-CATEGORIA CONVERTING
054900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
055000               "abcdefghijklmnopqrstuvwxyz"
055100           MOVE WKS-ENT-CATEGORIA
055200              TO GAS-CATEGORIA   (WKS-CONT-GASTOS)
055300           MOVE WKS-ENT-MONTO
055400              TO GAS-MONTO       (WKS-CONT-GASTOS)
055500           MOVE WKS-ENT-FECHA-TEXTO
055600              TO GAS-FECHA-TEXTO (WKS-CONT-GASTOS)
055700           MOVE WKS-VAL-ANIO
055800              TO GAS-ANIO        (WKS-CONT-GASTOS)
055900           MOVE WKS-VAL-MES
056000              TO GAS-MES         (WKS-CONT-GASTOS)
056100           MOVE WKS-VAL-DIA
056200              TO GAS-DIA         (WKS-CONT-GASTOS)
056300           MOVE WKS-ENT-DESCRIPCION
056400              TO GAS-DESCRIPCION (WKS-CONT-GASTOS)
056500           MOVE 'V'
056600              TO GAS-SW-ESTADO   (WKS-CONT-GASTOS)
056700           ADD 1 TO WKS-CONT-ACEPTADOS.
056800       270-NORMALIZA-Y-AGREGA-E. EXIT.
056900      ************************************************************
057000      *    C A R G A   O P C I O N A L   D E S D E   G A S E N T *
057100      ************************************************************
057200       300-CARGA-ARCHIVO-ENTRADA SECTION.
057300           OPEN INPUT GASENT
057350           IF FS-GASENT = 35
057360              GO TO 300-CARGA-ARCHIVO-ENTRADA-E
057370           END-IF
057700           IF FS-GASENT NOT = 0 AND FS-GASENT NOT = 97
057800              MOVE 'GASENT' TO ARCHIVO
057900              MOVE 'OPEN'   TO ACCION
058000              MOVE SPACES   TO LLAVE
058100              CALL 'GPDBE1R0' USING PROGRAMA, ARCHIVO,
058200                 ACCION, LLAVE, FS-GASENT, FSE-GASENT
058300           ELSE
058400              PERFORM 310-LEE-ARCHIVO-ENTRADA
058500              PERFORM 315-PROCESA-ARCHIVO-ENTRADA
058600                 UNTIL WKS-FIN-GASENT OR
058700                       WKS-SW-RECHAZO-LINEA = 'S'
058800              CLOSE GASENT
058900           END-IF.
059100       300-CARGA-ARCHIVO-ENTRADA-E. EXIT.
059200
059300       310-LEE-ARCHIVO-ENTRADA SECTION.
059400           READ GASENT
059500               AT END SET WKS-FIN-GASENT TO TRUE
059600           END-READ.
059700       310-LEE-ARCHIVO-ENTRADA-E. EXIT.
059800
059900       315-PROCESA-ARCHIVO-ENTRADA SECTION.
060000           PERFORM 320-PROCESA-LINEA-ENTRADA
060100           IF WKS-SW-RECHAZO-LINEA NOT = 'S'
060200              PERFORM 310-LEE-ARCHIVO-ENTRADA
060300           END-IF.
060400       315-PROCESA-ARCHIVO-ENTRADA-E. EXIT.
060500
060600       320-PROCESA-LINEA-ENTRADA SECTION.
060700           UNSTRING REG-GASENT DELIMITED BY ','
060800               INTO WKS-ENT-CATEGORIA, WKS-TXT-MONTO,
060900                    WKS-ENT-FECHA-TEXTO, WKS-ENT-DESCRIPCION
061000           END-UNSTRING
061100           PERFORM 330-CONVIERTE-MONTO-TEXTO
061200           IF WKS-SW-MONTO-INVALIDO = 'S'
061300              DISPLAY GPM-MONTO-INVALIDO
061400              MOVE 'S' TO WKS-SW-RECHAZO-LINEA
061500           ELSE
061600              PERFORM 250-AGREGA-GASTO
061700              IF WKS-SW-RECHAZO = 'S'
061800                 MOVE 'S' TO WKS-SW-RECHAZO-LINEA
061900              END-IF
062000           END-IF.
062100       320-PROCESA-LINEA-ENTRADA-E. EXIT.
062200
062300       330-CONVIERTE-MONTO-TEXTO SECTION.
062400           MOVE 'N' TO WKS-SW-MONTO-INVALIDO
062500           UNSTRING WKS-TXT-MONTO DELIMITED BY '.'
062600               INTO WKS-TXT-MONTO-ENTERO,
062700                    WKS-TXT-MONTO-DECIMAL
062800           END-UNSTRING
062810      *   UNSTRING DEJA WKS-TXT-MONTO-ENTERO JUSTIFICADO A LA
062820      *   IZQUIERDA CON ESPACIOS A LA DERECHA (EJ. "45     "),
062830      *   LO CUAL NUNCA ES NUMERIC - SE BUSCA DE DERECHA A
062840      *   IZQUIERDA LA ULTIMA POSICION CON DIGITO Y SE
062845      *   RE-JUSTIFICA CON CEROS ANTES DE VALIDAR (BPM 103014).
062850           MOVE 7 TO WKS-POS-MONTO-ENT
062860           PERFORM 335-BUSCA-FIN-ENTERO
062865              UNTIL WKS-POS-MONTO-ENT = 0
062870                 OR WKS-TXT-MONTO-ENTERO
062875                       (WKS-POS-MONTO-ENT:1) NOT = SPACE
062890           IF WKS-POS-MONTO-ENT < 1
062900              MOVE 'S' TO WKS-SW-MONTO-INVALIDO
063100           ELSE
063110              IF WKS-POS-MONTO-ENT = 7
063120                 MOVE WKS-TXT-MONTO-ENTERO
063130                    TO WKS-TXT-MONTO-ENTERO-ZP
063140              ELSE
063150                 STRING WKS-TXT-MONTO-CEROS
063160                           (1 : 7 - WKS-POS-MONTO-ENT)
063170                           DELIMITED BY SIZE
063180                        WKS-TXT-MONTO-ENTERO
063190                           (1 : WKS-POS-MONTO-ENT)
063195                           DELIMITED BY SIZE
063200                        INTO WKS-TXT-MONTO-ENTERO-ZP
063210                 END-STRING
063220              END-IF
063230              IF WKS-TXT-MONTO-ENTERO-ZP IS NOT NUMERIC
063240                 MOVE 'S' TO WKS-SW-MONTO-INVALIDO
063250              ELSE
063260                 MOVE WKS-TXT-MONTO-ENTERO-ZP
063300                    TO WKS-MONTO-PARTE-ENTERA
063400                 MOVE WKS-TXT-MONTO-DECIMAL (1:2)
063500                    TO WKS-MONTO-PARTE-DECIMAL
063600                 COMPUTE WKS-ENT-MONTO =
063700                    WKS-MONTO-PARTE-ENTERA +
063800                    (WKS-MONTO-PARTE-DECIMAL / 100)
063810              END-IF
063900           END-IF.
064000       330-CONVIERTE-MONTO-TEXTO-E. EXIT.
064010
064020       335-BUSCA-FIN-ENTERO SECTION.
064030           SUBTRACT 1 FROM WKS-POS-MONTO-ENT.
064040       335-BUSCA-FIN-ENTERO-E. EXIT.
064100      ************************************************************
064200      *   O R D E N   D E L   L I B R O   P O R   F E C H A      *
064300      *   (BURBUJA ASCENDENTE, USADO PARA EL LISTADO DETALLE Y   *
064400      *   PARA LA GRABACION DEL ARCHIVO DE SALIDA GASSAL)        *
064500      ************************************************************
064600       400-ORDENA-POR-FECHA SECTION.
064700           IF WKS-CONT-GASTOS > 1
064800              COMPUTE WKS-LIMITE-GASTOS = WKS-CONT-GASTOS - 1
064900              PERFORM 410-PASADA-GASTOS
065000                 VARYING WKS-I FROM 1 BY 1
065100                 UNTIL WKS-I > WKS-LIMITE-GASTOS
065200           END-IF.
065300       400-ORDENA-POR-FECHA-E. EXIT.
065400
065500       410-PASADA-GASTOS SECTION.
065600           COMPUTE WKS-LIMITE-GASTOS-J =
065700              WKS-CONT-GASTOS - WKS-I
065800           PERFORM 420-COMPARA-GASTOS
065900              VARYING WKS-J FROM 1 BY 1
066000              UNTIL WKS-J > WKS-LIMITE-GASTOS-J.
066100       410-PASADA-GASTOS-E. EXIT.
066200
066300       420-COMPARA-GASTOS SECTION.
066400           IF GAS-FECHA-NUM (WKS-J) > GAS-FECHA-NUM (WKS-J + 1)
066500              MOVE WKS-GASTO (WKS-J)     TO WKS-INTERCAMBIO
066600              MOVE WKS-GASTO (WKS-J + 1) TO WKS-GASTO (WKS-J)
066700              MOVE WKS-INTERCAMBIO
066800                 TO WKS-GASTO (WKS-J + 1)
066900           END-IF.
067000       420-COMPARA-GASTOS-E. EXIT.
067100      ************************************************************
067200      *   A C U M U L A C I O N   D E   T O T A L E S   D E      *
067300      *   C O N T R O L   (CATEGORIA, MES Y SEMANA)              *
067400      ************************************************************
067500       500-ACUMULA-TOTALES SECTION.
067600           MOVE 0 TO WKS-GRAN-TOTAL WKS-CONT-CAT WKS-CONT-MES
067700                     WKS-CONT-SEM
067800           IF WKS-CONT-GASTOS > 0
067900              PERFORM 510-ACUMULA-UN-GASTO
068000                 VARYING WKS-I FROM 1 BY 1
068100                 UNTIL WKS-I > WKS-CONT-GASTOS
068200           END-IF.
068300       500-ACUMULA-TOTALES-E. EXIT.
068400
068500       510-ACUMULA-UN-GASTO SECTION.
068600           ADD GAS-MONTO (WKS-I) TO WKS-GRAN-TOTAL
068700           PERFORM 515-BUSCA-CATEGORIA
068800           PERFORM 525-BUSCA-MES
068900           PERFORM 535-BUSCA-SEMANA.
069000       510-ACUMULA-UN-GASTO-E. EXIT.
069100
069200       515-BUSCA-CATEGORIA SECTION.
069300           MOVE 0 TO WKS-POS-CAT
069400           IF WKS-CONT-CAT > 0
069500              PERFORM 516-COMPARA-CATEGORIA
069600                 VARYING WKS-K FROM 1 BY 1
069700                 UNTIL WKS-K > WKS-CONT-CAT
069800           END-IF
069900           IF WKS-POS-CAT = 0
070000              ADD 1 TO WKS-CONT-CAT
070100              MOVE WKS-CONT-CAT TO WKS-POS-CAT
070200              MOVE GAS-CATEGORIA (WKS-I)
070300                 TO CAT-LLAVE    (WKS-POS-CAT)
070400              MOVE 'S'
070500                 TO CAT-SW-USADO (WKS-POS-CAT)
070600              MOVE 0
070700                 TO CAT-TOTAL    (WKS-POS-CAT)
070800           END-IF
070900           ADD GAS-MONTO (WKS-I) TO CAT-TOTAL (WKS-POS-CAT).
071000       515-BUSCA-CATEGORIA-E. EXIT.
071100
071200       516-COMPARA-CATEGORIA SECTION.
071300           IF CAT-LLAVE (WKS-K) = GAS-CATEGORIA (WKS-I)
071400              MOVE WKS-K TO WKS-POS-CAT
071500           END-IF.
071600       516-COMPARA-CATEGORIA-E. EXIT.
071700
071800       525-BUSCA-MES SECTION.
071900           MOVE 0 TO WKS-POS-MES
072000           COMPUTE WKS-LLAVE-MES = GAS-ANIO (WKS-I) * 100 +
072100                                    GAS-MES  (WKS-I)
072200           IF WKS-CONT-MES > 0
072300              PERFORM 526-COMPARA-MES
072400                 VARYING WKS-K FROM 1 BY 1
072500                 UNTIL WKS-K > WKS-CONT-MES
072600           END-IF
072700           IF WKS-POS-MES = 0
072800              ADD 1 TO WKS-CONT-MES
072900              MOVE WKS-CONT-MES  TO WKS-POS-MES
073000              MOVE WKS-LLAVE-MES
073100                 TO MES-LLAVE    (WKS-POS-MES)
073200              MOVE 'S'
073300                 TO MES-SW-USADO (WKS-POS-MES)
073400              MOVE 0
073500                 TO MES-TOTAL    (WKS-POS-MES)
073600              PERFORM 527-CONSTRUYE-ETIQUETA-MES
073700           END-IF
073800           ADD GAS-MONTO (WKS-I) TO MES-TOTAL (WKS-POS-MES).
073900       525-BUSCA-MES-E. EXIT.
074000
074100       526-COMPARA-MES SECTION.
074200           IF MES-LLAVE (WKS-K) = WKS-LLAVE-MES
074300              MOVE WKS-K TO WKS-POS-MES
074400           END-IF.
074500       526-COMPARA-MES-E. EXIT.
074600
074700       527-CONSTRUYE-ETIQUETA-MES SECTION.
074800           MOVE WKS-MES-NOMBRE (GAS-MES (WKS-I))
074900              TO WKS-ETQ-NOMBRE-MES
075000           STRING WKS-ETQ-NOMBRE-MES DELIMITED BY SPACE
075100                  " "                DELIMITED BY SIZE
075200                  GAS-ANIO (WKS-I)   DELIMITED BY SIZE
075300                  INTO MES-ETIQUETA (WKS-POS-MES)
075400           END-STRING.
075500       527-CONSTRUYE-ETIQUETA-MES-E. EXIT.
075600
075700       535-BUSCA-SEMANA SECTION.
075800           COMPUTE WKS-SEMANA-NUM =
075900              (GAS-DIA (WKS-I) - 1) / 7 + 1
076000           MOVE WKS-SEMANA-NUM TO WKS-SEMANA-NUM-D
076100           COMPUTE WKS-LLAVE-SEM = GAS-ANIO (WKS-I) * 1000 +
076200                                    GAS-MES  (WKS-I) * 10  +
076300                                    WKS-SEMANA-NUM
076400           MOVE 0 TO WKS-POS-SEM
076500           IF WKS-CONT-SEM > 0
076600              PERFORM 536-COMPARA-SEMANA
076700                 VARYING WKS-K FROM 1 BY 1
076800                 UNTIL WKS-K > WKS-CONT-SEM
076900           END-IF
077000           IF WKS-POS-SEM = 0
077100              ADD 1 TO WKS-CONT-SEM
077200              MOVE WKS-CONT-SEM  TO WKS-POS-SEM
077300              MOVE WKS-LLAVE-SEM
077400                 TO SEM-LLAVE    (WKS-POS-SEM)
077500              MOVE 'S'
077600                 TO SEM-SW-USADO (WKS-POS-SEM)
077700              MOVE 0
077800                 TO SEM-TOTAL    (WKS-POS-SEM)
077900              PERFORM 537-CONSTRUYE-ETIQUETA-SEM
078000           END-IF
078100           ADD GAS-MONTO (WKS-I) TO SEM-TOTAL (WKS-POS-SEM).
078200       535-BUSCA-SEMANA-E. EXIT.
078300
078400       536-COMPARA-SEMANA SECTION.
078500           IF SEM-LLAVE (WKS-K) = WKS-LLAVE-SEM
078600              MOVE WKS-K TO WKS-POS-SEM
078700           END-IF.
078800       536-COMPARA-SEMANA-E. EXIT.
078900
079000       537-CONSTRUYE-ETIQUETA-SEM SECTION.
079100           MOVE WKS-MES-ABREV (GAS-MES (WKS-I))
079200              TO WKS-ETQ-ABREV-MES
079300           STRING WKS-ETQ-ABREV-MES  DELIMITED BY SPACE
079400                  " "                DELIMITED BY SIZE
079500                  GAS-ANIO (WKS-I)   DELIMITED BY SIZE
079600                  " - Week "         DELIMITED BY SIZE
079700                  WKS-SEMANA-NUM-D   DELIMITED BY SIZE
079800                  INTO SEM-ETIQUETA (WKS-POS-SEM)
079900           END-STRING.
080000       537-CONSTRUYE-ETIQUETA-SEM-E. EXIT.
080100      ************************************************************
080200      *   CATEGORIA DE MAYOR Y MENOR GASTO - EXPLICITAMENTE SE   *
080300      *   REVISA SI EL LIBRO ESTA VACIO (WKS-CONT-CAT = 0) EN VEZ*
080400      *   DE PROBAR UN NOMBRE DE CATEGORIA VACIO, QUE ES LO QUE  *
080500      *   HACIA LA VERSION ORIGINAL Y NUNCA DABA VERDADERO       *
080600      *   (VER BPM 101900)                                       *
080700      ************************************************************
080800       550-DETERMINA-MAYOR-MENOR SECTION.
080900           MOVE SPACES TO WKS-CAT-MAYOR WKS-CAT-MENOR
081000           MOVE 0      TO WKS-MONTO-MAYOR WKS-MONTO-MENOR
081100           IF WKS-CONT-CAT > 0
081200              MOVE CAT-LLAVE (1) TO WKS-CAT-MAYOR WKS-CAT-MENOR
081300              MOVE CAT-TOTAL (1)
081400                 TO WKS-MONTO-MAYOR WKS-MONTO-MENOR
081500              IF WKS-CONT-CAT > 1
081600                 PERFORM 555-COMPARA-MAYOR-MENOR
081700                    VARYING WKS-K FROM 2 BY 1
081800                    UNTIL WKS-K > WKS-CONT-CAT
081900              END-IF
082000           END-IF.
082100       550-DETERMINA-MAYOR-MENOR-E. EXIT.
082200
082300       555-COMPARA-MAYOR-MENOR SECTION.
082400           IF CAT-TOTAL (WKS-K) > WKS-MONTO-MAYOR
082500              MOVE CAT-TOTAL (WKS-K) TO WKS-MONTO-MAYOR
082600              MOVE CAT-LLAVE (WKS-K) TO WKS-CAT-MAYOR
082700           END-IF
082800           IF CAT-TOTAL (WKS-K) < WKS-MONTO-MENOR
082900              MOVE CAT-TOTAL (WKS-K) TO WKS-MONTO-MENOR
083000              MOVE CAT-LLAVE (WKS-K) TO WKS-CAT-MENOR
083100           END-IF.
083200       555-COMPARA-MAYOR-MENOR-E. EXIT.
083300      ************************************************************
083400      *   O R D E N   D E   T E N D E N C I A   M E N S U A L    *
083500      *   (BURBUJA ASCENDENTE POR MES-LLAVE = ANIO*100+MES; VER  *
083600      *   BUSINESS RULES - SE ORDENA CRONOLOGICAMENTE, NO POR    *
083700      *   ORDEN ALFABETICO DE NOMBRE DE MES)                     *
083800      ************************************************************
083900       560-ORDENA-MESES SECTION.
084000           IF WKS-CONT-MES > 1
084100              COMPUTE WKS-LIMITE-MES = WKS-CONT-MES - 1
084200              PERFORM 561-PASADA-MESES
084300                 VARYING WKS-I2 FROM 1 BY 1
084400                 UNTIL WKS-I2 > WKS-LIMITE-MES
084500           END-IF.
084600       560-ORDENA-MESES-E. EXIT.
084700
084800       561-PASADA-MESES SECTION.
084900           COMPUTE WKS-LIMITE-MES-J = WKS-CONT-MES - WKS-I2
085000           PERFORM 562-COMPARA-MESES
085100              VARYING WKS-J2 FROM 1 BY 1
085200              UNTIL WKS-J2 > WKS-LIMITE-MES-J.
085300       561-PASADA-MESES-E. EXIT.
085400
085500       562-COMPARA-MESES SECTION.
085600           IF MES-LLAVE (WKS-J2) > MES-LLAVE (WKS-J2 + 1)
085700              MOVE WKS-MES-RENGLON (WKS-J2)
085800                 TO WKS-INTERCAMBIO-MES
085900              MOVE WKS-MES-RENGLON (WKS-J2 + 1)
086000                 TO WKS-MES-RENGLON (WKS-J2)
086100              MOVE WKS-INTERCAMBIO-MES
086200                 TO WKS-MES-RENGLON (WKS-J2 + 1)
086300           END-IF.
086400       562-COMPARA-MESES-E. EXIT.
086500      ************************************************************
086600      *   O R D E N   D E   T E N D E N C I A   S E M A N A L    *
086700      ************************************************************
086800       570-ORDENA-SEMANAS SECTION.
086900           IF WKS-CONT-SEM > 1
087000              COMPUTE WKS-LIMITE-SEM = WKS-CONT-SEM - 1
087100              PERFORM 571-PASADA-SEMANAS
087200                 VARYING WKS-I3 FROM 1 BY 1
087300                 UNTIL WKS-I3 > WKS-LIMITE-SEM
087400           END-IF.
087500       570-ORDENA-SEMANAS-E. EXIT.
087600
087700       571-PASADA-SEMANAS SECTION.
087800           COMPUTE WKS-LIMITE-SEM-J = WKS-CONT-SEM - WKS-I3
087900           PERFORM 572-COMPARA-SEMANAS
088000              VARYING WKS-J3 FROM 1 BY 1
088100              UNTIL WKS-J3 > WKS-LIMITE-SEM-J.
088200       571-PASADA-SEMANAS-E. EXIT.
088300
088400       572-COMPARA-SEMANAS SECTION.
088500           IF SEM-LLAVE (WKS-J3) > SEM-LLAVE (WKS-J3 + 1)
088600              MOVE WKS-SEM-RENGLON (WKS-J3)
088700                 TO WKS-INTERCAMBIO-SEM
088800              MOVE WKS-SEM-RENGLON (WKS-J3 + 1)
088900                 TO WKS-SEM-RENGLON (WKS-J3)
089000              MOVE WKS-INTERCAMBIO-SEM
089100                 TO WKS-SEM-RENGLON (WKS-J3 + 1)
089200           END-IF.
089300       572-COMPARA-SEMANAS-E. EXIT.
089400      ************************************************************
089500      *   L L A M A D A   A L   G E N E R A D O R   D E          *
089600      *   R E P O R T E S                                        *
089700      ************************************************************
089800       600-GENERA-REPORTES SECTION.
089900           CALL 'GP2D1RPT' USING WKS-CONT-GASTOS,
090000               WKS-TABLA-GASTOS, WKS-GRAN-TOTAL,
090100               WKS-CONT-CAT, WKS-TABLA-CAT,
090200               WKS-CONT-MES, WKS-TABLA-MES,
090300               WKS-CONT-SEM, WKS-TABLA-SEM,
090400               WKS-CAT-MAYOR, WKS-MONTO-MAYOR,
090500               WKS-CAT-MENOR, WKS-MONTO-MENOR.
090600       600-GENERA-REPORTES-E. EXIT.
090700      ************************************************************
090800      *   G R A B A C I O N   D E L   A R C H I V O   G A S S A L*
090900      ************************************************************
091000       700-GRABA-ARCHIVO-SALIDA SECTION.
091100           IF MODO-PRUEBA
091200              DISPLAY "MODO DE PRUEBA (UPSI-0 ON) - NO SE"
091300                      " GRABA GASSAL" UPON CONSOLE
091400           ELSE
091500              OPEN OUTPUT GASSAL
091600              IF FS-GASSAL NOT = 0 AND FS-GASSAL NOT = 97
091700                 MOVE 'GASSAL' TO ARCHIVO
091800                 MOVE 'OPEN'   TO ACCION
091900                 MOVE SPACES   TO LLAVE
092000                 CALL 'GPDBE1R0' USING PROGRAMA, ARCHIVO,
092100                    ACCION, LLAVE, FS-GASSAL, FSE-GASSAL
092200              ELSE
092300                 IF WKS-CONT-GASTOS > 0
092400                    PERFORM 710-ESCRIBE-RENGLON-SALIDA
092500                       VARYING WKS-I FROM 1 BY 1
092600                       UNTIL WKS-I > WKS-CONT-GASTOS
092700                 END-IF
092800                 CLOSE GASSAL
092900              END-IF
093000           END-IF.
093100       700-GRABA-ARCHIVO-SALIDA-E. EXIT.
093200
093300       710-ESCRIBE-RENGLON-SALIDA SECTION.
093400           MOVE GAS-MONTO (WKS-I) TO WKS-MONTO-ENTERO-SAL
093500           COMPUTE WKS-MONTO-CENTAVOS-SAL =
093600              (GAS-MONTO (WKS-I) - WKS-MONTO-ENTERO-SAL) * 100
093610           MOVE ZERO TO WKS-POS-MONTO-SAL
093620           INSPECT WKS-MONTO-ENTERO-SAL-R
093630              TALLYING WKS-POS-MONTO-SAL FOR LEADING '0'
093640           IF WKS-POS-MONTO-SAL > 6
093650              MOVE 6 TO WKS-POS-MONTO-SAL
093660           END-IF
093670           ADD 1 TO WKS-POS-MONTO-SAL
093700           STRING GAS-CATEGORIA (WKS-I)   DELIMITED BY SPACE
093800                  ","                     DELIMITED BY SIZE
093900                  WKS-MONTO-ENTERO-SAL-R (WKS-POS-MONTO-SAL:)
093910                                          DELIMITED BY SIZE
094000                  "."                     DELIMITED BY SIZE
094100                  WKS-MONTO-CENTAVOS-SAL  DELIMITED BY SIZE
094200                  "0000"                  DELIMITED BY SIZE
094300                  ","                     DELIMITED BY SIZE
094400                  GAS-FECHA-TEXTO (WKS-I) DELIMITED BY SIZE
094500                  ","                     DELIMITED BY SIZE
094600                  GAS-DESCRIPCION (WKS-I) DELIMITED BY SIZE
094700                  INTO REG-GASSAL
094800           END-STRING
094900           WRITE REG-GASSAL.
095000       710-ESCRIBE-RENGLON-SALIDA-E. EXIT.
095100      ************************************************************
095200      *                E S T A D I S T I C A S                   *
095300      ************************************************************
095400       900-ESTADISTICAS SECTION.
095500           DISPLAY '******************************************'
095600           MOVE WKS-CONT-GASTOS     TO WKS-MASCARA
095700           DISPLAY 'TOTAL DE GASTOS PROCESADOS:  ' WKS-MASCARA
095800           MOVE WKS-CONT-ACEPTADOS  TO WKS-MASCARA
095900           DISPLAY 'TOTAL DE GASTOS ACEPTADOS:   ' WKS-MASCARA
096000           MOVE WKS-CONT-RECHAZADOS TO WKS-MASCARA
096100           DISPLAY 'TOTAL DE GASTOS RECHAZADOS:  ' WKS-MASCARA
096200           DISPLAY '******************************************'.
096300       900-ESTADISTICAS-E. EXIT.
